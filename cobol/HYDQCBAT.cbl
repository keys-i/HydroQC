000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        HYDQCBAT.
000300 AUTHOR.            R. ECHAGUE.
000400 INSTALLATION.      RIVER BASIN AUTHORITY - DATA SYSTEMS.
000500 DATE-WRITTEN.      MARCH 1988.
000600 DATE-COMPILED.     MARCH 1988.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*   HYDQCBAT  -  NIGHTLY HYDROLOGICAL QC BATCH DRIVER
001000*   ===========================================================
001100*   READS THE STATION SENSOR FILE FOR ONE MONITORING STATION,
001200*   APPLIES THE FOUR QC RULES (RANGE, STUCK SENSOR, SPIKE/MAD
001300*   AND STEP RATE) TO THE WATER-LEVEL READING OF EACH SAMPLE,
001400*   WRITES THE FLAGS FILE AND THE COMBINED FILE IN INPUT ORDER
001500*   AND PRINTS THE END-OF-RUN QC SUMMARY REPORT.
001600******************************************************************
001700* CHANGE LOG
001800* ----------
001900* 880309  RE    ORIGINAL PROGRAM. RANGE AND STEP-RATE CHECKS
002000*               ONLY, PER DATA SYSTEMS REQUEST 88-014.
002100* 881122  RE    ADDED STUCK-SENSOR CHECK (TRAILING WINDOW) AND
002200*               THE COMBINED OUTPUT FILE, REQUEST 88-061.
002300* 900517  JMP   ADDED SPIKE CHECK USING MEDIAN ABSOLUTE
002400*               DEVIATION, REQUEST 90-009. SEE PARAGRAPHS
002500*               2300 THROUGH 2340.
002600* 910804  JMP   PARAMETER CARD MADE OPTIONAL - DEFAULTS NOW
002700*               LOADED WHEN THE CARD FILE IS MISSING.
002800* 930212  LDS   CORRECTED STUCK-SENSOR WINDOW EDGE CASE WHEN
002900*               FEWER THAN W SAMPLES ARE AVAILABLE.
003000* 950629  LDS   WIDENED THE SAMPLE TABLE TO 1500 ENTRIES FOR
003100*               THE LARGER RAINFALL STATIONS.
003200* 980903  HTB   Y2K REMEDIATION - VERIFIED TIMESTAMP FIELD IS
003300*               FULL 4-DIGIT YEAR THROUGHOUT. NO CENTURY
003400*               WINDOWING LOGIC WAS PRESENT. REQUEST Y2K-099.
003500* 990111  HTB   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES.
003600* 010405  HTB   REPORT PERCENTAGES NOW ROUNDED HALF-UP PER
003700*               AUDIT FINDING 01-03, WAS TRUNCATING.
003800* 030714  CQV   STATION NAME MOVED TO THE PARAMETER CARD SO
003900*               ONE COPY OF THIS PROGRAM SERVES ALL STATIONS,
004000*               REQUEST 03-044.
004100* 061030  CQV   STEP-RATE TOLERANCE WIDENED TO 4 DECIMALS TO
004200*               MATCH THE NEW LOGGER PRECISION, REQ 06-098.
004300* 091202  PAG   CORRECTED SPIKE WINDOW TRUNCATION AT THE
004400*               SERIES EDGES (FIRST/LAST SAMPLES).
004500* 140521  PAG   ADDED OPERATOR NOTES BLOCK TO THE SUMMARY
004600*               REPORT PER HYDROLOGY SECTION REQUEST 14-019.
004610* 150831  HTB   SPIKE WINDOW TABLE WIDENED FROM 51 TO 999
004620*               ENTRIES - HQ-PRM-PICO-VENTANA IS A 3-DIGIT CARD
004630*               FIELD AND COULD OVERRUN THE OLD TABLE, REQUEST
004640*               15-066.
004700******************************************************************
004800 
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100******************************************************************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.   IBM-370.
005400 OBJECT-COMPUTER.   IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS HQ-DIGITOS IS '0' THRU '9'
005800     UPSI-0 ON STATUS IS HQ-TRAZA-ON
005900            OFF STATUS IS HQ-TRAZA-OFF.
006000 
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300 
006400     SELECT HQ-ENTRADA    ASSIGN TO HQSENSOR
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-ENTRADA.
006700 
006800     SELECT HQ-TARJETA    ASSIGN TO HQPARAM
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-TARJETA.
007100 
007200     SELECT HQ-SALFLAG    ASSIGN TO HQFLAGS
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-SALFLAG.
007500 
007600     SELECT HQ-SALCOMB    ASSIGN TO HQCOMB
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-SALCOMB.
007900 
008000     SELECT HQ-REPORTE    ASSIGN TO HQREPORT
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-REPORTE.
008300 
008400 I-O-CONTROL.
008500 
008600******************************************************************
008700 DATA DIVISION.
008800******************************************************************
008900 FILE SECTION.
009000 
009100 FD  HQ-ENTRADA
009200     RECORDING MODE IS F.
009300 COPY CPHIDSEN.
009400 
009500 FD  HQ-TARJETA
009600     RECORDING MODE IS F.
009700 COPY CPHIDPRM.
009800 
009900 FD  HQ-SALFLAG
010000     RECORDING MODE IS F.
010100 COPY CPHIDFLG.
010200 
010300 FD  HQ-SALCOMB
010400     RECORDING MODE IS F.
010500 COPY CPHIDCMB.
010600 
010700 FD  HQ-REPORTE
010800     RECORDING MODE IS F.
010900 01  HQ-REG-REPORTE          PIC X(80).
011000 
011100 WORKING-STORAGE SECTION.
011200*========================
011300 77  FILLER       PIC X(28) VALUE '* BEGIN WORKING-STORAGE   *'.
011400 
011500*----------- END-OF-FILE / RUN SWITCHES -------------------------
011600 01  WS-SWITCHES.
011700     03  WS-STATUS-FIN          PIC X         VALUE 'N'.
011800         88  WS-FIN-LECTURA                  VALUE 'Y'.
011900         88  WS-NO-FIN-LECTURA                VALUE 'N'.
012000     03  WS-TARJETA-PRESENTE    PIC X         VALUE 'N'.
012100         88  WS-HAY-TARJETA                   VALUE 'Y'.
012200 
012300*----------- FILE STATUS AREAS -----------------------------------
012400 01  WS-FILE-STATUS.
012500     03  FS-ENTRADA             PIC X(02)     VALUE SPACES.
012600         88  FS-ENTRADA-OK                    VALUE '00'.
012700         88  FS-ENTRADA-FIN                   VALUE '10'.
012800     03  FS-TARJETA             PIC X(02)     VALUE SPACES.
012900         88  FS-TARJETA-OK                    VALUE '00'.
013000         88  FS-TARJETA-FIN                   VALUE '10'.
013100     03  FS-SALFLAG             PIC X(02)     VALUE SPACES.
013200         88  FS-SALFLAG-OK                    VALUE '00'.
013300     03  FS-SALCOMB             PIC X(02)     VALUE SPACES.
013400         88  FS-SALCOMB-OK                    VALUE '00'.
013500     03  FS-REPORTE             PIC X(02)     VALUE SPACES.
013600         88  FS-REPORTE-OK                    VALUE '00'.
013700 
013800*----------- RUN PARAMETERS (LOADED FROM CARD OR DEFAULTS) ------
013900 01  WS-PARAMETROS.
014000     03  WS-PRM-RANGO-HAB       PIC X(01)     VALUE 'Y'.
014100         88  WS-RANGO-HABILITADO               VALUE 'Y'.
014200     03  WS-PRM-RANGO-MIN       PIC S9(3)V9(4) VALUE ZEROS.
014300     03  WS-PRM-RANGO-MAX       PIC S9(3)V9(4) VALUE ZEROS.
014400     03  WS-PRM-ATASCO-HAB      PIC X(01)     VALUE 'Y'.
014500         88  WS-ATASCO-HABILITADO              VALUE 'Y'.
014600     03  WS-PRM-ATASCO-VENTANA  PIC 9(3)      VALUE ZEROS.
014700     03  WS-PRM-ATASCO-TOLER    PIC 9(1)V9(4) VALUE ZEROS.
014800     03  WS-PRM-PICO-HAB        PIC X(01)     VALUE 'Y'.
014900         88  WS-PICO-HABILITADO                 VALUE 'Y'.
015000     03  WS-PRM-PICO-VENTANA    PIC 9(3)      VALUE ZEROS.
015100     03  WS-PRM-PICO-UMBRAL     PIC 9(3)V9(2) VALUE ZEROS.
015200     03  WS-PRM-ESCALON-HAB     PIC X(01)     VALUE 'Y'.          CR0698A 
015300         88  WS-ESCALON-HABILITADO              VALUE 'Y'.
015400     03  WS-PRM-ESCALON-MAX     PIC 9(3)V9(4) VALUE ZEROS.        CR0698A 
015500     03  WS-PRM-ESTACION        PIC X(30)     VALUE SPACES.       CR0344  
015600 
015700*----------- IN-MEMORY SAMPLE TABLE ------------------------------
015800*ONE ENTRY PER INPUT RECORD. LOADED FULLY BEFORE ANY RULE RUNS
015900*BECAUSE THE STUCK AND SPIKE RULES NEED NEIGHBOURING SAMPLES.
016000 01  WS-TOTAL-MUESTRAS       PIC 9(7) COMP VALUE ZERO.
016100 01  WS-TABLA-MUESTRAS.
016200     03  WS-MUESTRA OCCURS 1500 TIMES.
016300         05  WS-M-TIMESTAMP       PIC X(19).
016400*            REDEFINE OF THE TIMESTAMP INTO DATE/TIME PARTS,
016500*                KEPT FOR FUTURE USE BY TIME-OF-DAY REPORTING.
016600         05  WS-M-TIMESTAMP-R REDEFINES WS-M-TIMESTAMP.
016700             07  WS-M-TS-FECHA     PIC X(10).
016800             07  FILLER            PIC X(01).
016900             07  WS-M-TS-HORA      PIC X(08).
017000         05  WS-M-NIVEL-AGUA      PIC S9(3)V9(4).
017100         05  WS-M-LLUVIA-MM       PIC 9(3)V9(4).
017200         05  WS-M-FLAG-RANGO      PIC 9(1)  VALUE ZERO.
017300         05  WS-M-FLAG-ATASCADO   PIC 9(1)  VALUE ZERO.
017400         05  WS-M-FLAG-PICO       PIC 9(1)  VALUE ZERO.
017500         05  WS-M-FLAG-ESCALON    PIC 9(1)  VALUE ZERO.
017600         05  WS-M-FLAG-FINAL      PIC 9(1)  VALUE ZERO.
017700 
017800*----------- SUBSCRIPTS AND LOOP COUNTERS (ALL BINARY) -----------
017900 01  WS-SUBSCRIPTS.
018000     03  WS-IX             PIC S9(7) COMP VALUE ZERO.
018100     03  WS-JX             PIC S9(7) COMP VALUE ZERO.
018200     03  WS-KX             PIC S9(7) COMP VALUE ZERO.
018300     03  WS-VX             PIC S9(7) COMP VALUE ZERO.
018400     03  WS-VENT-INI       PIC S9(7) COMP VALUE ZERO.
018500     03  WS-VENT-FIN       PIC S9(7) COMP VALUE ZERO.
018600     03  WS-VENT-LARGO     PIC S9(7) COMP VALUE ZERO.
018700     03  WS-VENT-MITAD     PIC S9(7) COMP VALUE ZERO.
018800     03  WS-MEDIO-1        PIC S9(7) COMP VALUE ZERO.
018900     03  WS-MEDIO-2        PIC S9(7) COMP VALUE ZERO.
019000     03  WS-FLAG-IX        PIC S9(7) COMP VALUE ZERO.
019100 
019200*----------- SPIKE-RULE WORKING WINDOW (MAX 999 SAMPLES) ---------
019210*THE SAME ARRAY IS LOADED WITH RAW VALUES, SORTED IN PLACE TO
019300*FIND THE MEDIAN, THEN OVERWRITTEN WITH ABSOLUTE DEVIATIONS AND
019400*SORTED AGAIN TO FIND THE MAD. USAGE COMP-3 AS PER THE SHOP'S
019500*HABIT FOR WORKING AMOUNTS CARRIED THROUGH ARITHMETIC.
019610*HTB 150831 REQ 15-066 - TABLE WAS 51 ENTRIES, ONE MORE THAN
019620*        THE OLD HOUSE DEFAULT OF A 50-SAMPLE WINDOW, BUT
019630*        HQ-PRM-PICO-VENTANA IS A PIC 9(3) CARD FIELD AND CAN
019640*        LEGALLY COME IN AS HIGH AS 999, SO THE TABLE IS NOW
019650*        SIZED TO THE FIELD'S OWN MAXIMUM, NOT THE OLD DEFAULT.
019700 01  WS-ORDEN-LARGO          PIC S9(7) COMP VALUE ZERO.
019800 01  WS-ORDEN-ARRAY.
019900     03  WS-ORDEN-VAL OCCURS 999 TIMES
020000                        PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020200 01  WS-ORDEN-TEMP           PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020300 01  WS-MEDIANA-TRABAJO      PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020400 01  WS-MEDIANA              PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020500 01  WS-MAD                  PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020600 01  WS-PUNTAJE              PIC 9(3)V99    COMP-3 VALUE ZERO.
020700 01  WS-DESVIO-ABS           PIC S9(3)V9(4) COMP-3 VALUE ZERO.
020800 
020900*----------- STUCK-SENSOR RULE WORKING FIELDS --------------------
021000 01  WS-ATASCO-MAX           PIC S9(3)V9(4) COMP-3 VALUE ZERO.
021100 01  WS-ATASCO-MIN           PIC S9(3)V9(4) COMP-3 VALUE ZERO.
021200 01  WS-ATASCO-SPREAD        PIC S9(3)V9(4) COMP-3 VALUE ZERO.
021300 
021400*----------- STEP-RATE RULE WORKING FIELDS ------------------------
021500 01  WS-ESCALON-DIF          PIC S9(3)V9(4) COMP-3 VALUE ZERO.
021600 
021700*----------- REPORT ACCUMULATORS ----------------------------------
021800 01  WS-PRIMERA-MARCA        PIC X(19)      VALUE SPACES.
021900 01  WS-ULTIMA-MARCA         PIC X(19)      VALUE SPACES.
022000 01  WS-CONTADORES-FLAG.
022100     03  WS-CNT-FLAG OCCURS 5 TIMES PIC 9(7) COMP VALUE ZERO.
022200 01  WS-PORCENTAJE           PIC 9(3)V9(1) COMP-3 VALUE ZERO.
022300 
022400*----------- REPORT PRINT LINE AND ITS ALTERNATE VIEWS -------------
022500*ONE GENERIC 80-BYTE LINE, REDEFINED INTO THE HEADER SHAPE AND
022600*INTO THE FLAG-STATISTIC SHAPE AS EACH IS NEEDED.
022700 01  WS-LINEA-REPORTE        PIC X(80)      VALUE SPACES.
022800 01  WS-LINEA-ENCABEZADO REDEFINES WS-LINEA-REPORTE.
022900     03  WS-LE-ETIQUETA          PIC X(20).
023000     03  WS-LE-VALOR             PIC X(60).
023100 01  WS-LINEA-STATS REDEFINES WS-LINEA-REPORTE.
023200     03  WS-LS-RELLENO-1         PIC X(02).
023300     03  WS-LS-ETIQUETA          PIC X(13).
023400     03  WS-LS-RELLENO-2         PIC X(03).
023500     03  WS-LS-CONTADOR          PIC ZZZZZZ9.
023600     03  WS-LS-RELLENO-3         PIC X(03).
023700     03  WS-LS-PORC-EDIT         PIC ZZ9.9.
023800     03  WS-LS-RELLENO-4         PIC X(02).
023900     03  FILLER                  PIC X(45).
024000 01  WS-CONTEO-EDIT          PIC ZZZZZZ9    VALUE ZERO.
024100 
024200*----------- RUN DATE AND TIME, FROM THE SYSTEM CLOCK ---------------
024300 01  WS-FECHA-CORRIDA.
024400     03  WS-FC-ANIO              PIC 9(04).
024500     03  WS-FC-MES               PIC 9(02).
024600     03  WS-FC-DIA               PIC 9(02).
024700 01  WS-HORA-CORRIDA.
024800     03  WS-HC-HORA              PIC 9(02).
024900     03  WS-HC-MIN               PIC 9(02).
025000     03  WS-HC-SEG               PIC 9(02).
025100     03  WS-HC-CENT              PIC 9(02).
025200 01  WS-FC-SEIS.
025300     03  WS-FC-SEIS-ANIO2        PIC 9(02).
025400     03  WS-FC-SEIS-MES          PIC 9(02).
025500     03  WS-FC-SEIS-DIA          PIC 9(02).
025600 01  WS-FC-SIGLO              PIC 9(02)      VALUE ZERO.
025700 01  WS-SELLO-CORRIDA        PIC X(19)      VALUE SPACES.
025800 
025900*----------- FLAG LABELS, INDEXED 1-5 FOR FLAG CODES 0-4 ------------
026000 01  WS-TABLA-ETIQUETAS.
026100     03  FILLER   PIC X(13) VALUE 'OK           '.
026200     03  FILLER   PIC X(13) VALUE 'RANGE        '.
026300     03  FILLER   PIC X(13) VALUE 'STUCK SENSOR '.
026400     03  FILLER   PIC X(13) VALUE 'SPIKE (MAD)  '.
026500     03  FILLER   PIC X(13) VALUE 'STEP RATE    '.
026600 01  WS-ETIQUETAS REDEFINES WS-TABLA-ETIQUETAS.
026700     03  WS-ETIQUETA-FLAG OCCURS 5 TIMES PIC X(13).
026800 
026900*----------- MISCELLANEOUS MESSAGES AND WORK AREAS -------------------
027000 01  WS-MENSAJE-ERROR        PIC X(40)      VALUE SPACES.
027100 01  WS-PARRAFO              PIC X(30)      VALUE SPACES.
027200 77  FILLER       PIC X(28) VALUE '* END WORKING-STORAGE     *'.
027300 
027400******************************************************************
027500 PROCEDURE DIVISION.
027600*========================
027700 
027800 MAIN-PROGRAM-I.
027900 
028000     PERFORM 1000-INICIO-I          THRU 1000-INICIO-F
028100     IF RETURN-CODE NOT = 9999
028200        PERFORM 2100-REGLA-RANGO-I      THRU 2100-REGLA-RANGO-F
028300        PERFORM 2200-REGLA-ATASCADO-I   THRU 2200-REGLA-ATASCADO-F
028400        PERFORM 2300-REGLA-PICO-I       THRU 2300-REGLA-PICO-F
028500        PERFORM 2400-REGLA-ESCALON-I    THRU 2400-REGLA-ESCALON-F
028600        PERFORM 2500-COMBINAR-FLAGS-I   THRU 2500-COMBINAR-FLAGS-F
028700        PERFORM 2600-ESCRIBIR-SALIDAS-I THRU 2600-ESCRIBIR-SALIDAS-F
028800        PERFORM 3000-REPORTE-I          THRU 3000-REPORTE-F
028900     END-IF
029000     PERFORM 4000-FINAL-I           THRU 4000-FINAL-F.
029100 
029200 MAIN-PROGRAM-F.  GOBACK.
029300 
029400******************************************************************
029500* 1000 RANGE - OPEN FILES, LOAD PARAMETERS, LOAD THE SAMPLE TABLE
029600******************************************************************
029700 
029800 1000-INICIO-I.
029900 
030000     PERFORM 1100-CARGAR-PARAMETROS-I  THRU 1100-CARGAR-PARAMETROS-F
030100     PERFORM 1200-ABRIR-ENTRADA-I      THRU 1200-ABRIR-ENTRADA-F
030200     IF RETURN-CODE NOT = 9999
030300        PERFORM 1300-CARGAR-TABLA-I    THRU 1300-CARGAR-TABLA-F
030400     END-IF.
030500 
030600 1000-INICIO-F.  EXIT.
030700 
030800*----------------------------------------------------------------
030900 1100-CARGAR-PARAMETROS-I.
031000 
031100     PERFORM 1110-VALORES-DEFECTO-I THRU 1110-VALORES-DEFECTO-F
031200     PERFORM 1120-LEER-TARJETA-I    THRU 1120-LEER-TARJETA-F.
031300 
031400 1100-CARGAR-PARAMETROS-F.  EXIT.
031500 
031600*----- DEFAULTS, PER DATA SYSTEMS REQUEST 88-014 ----------------
031700 1110-VALORES-DEFECTO-I.
031800 
031900     MOVE 'Y'                  TO WS-PRM-RANGO-HAB
032000     MOVE ZERO                 TO WS-PRM-RANGO-MIN
032100     MOVE 10.0000               TO WS-PRM-RANGO-MAX
032200     MOVE 'Y'                  TO WS-PRM-ATASCO-HAB
032300     MOVE 6                    TO WS-PRM-ATASCO-VENTANA
032400     MOVE 0.0010                TO WS-PRM-ATASCO-TOLER
032500     MOVE 'Y'                  TO WS-PRM-PICO-HAB
032600     MOVE 9                    TO WS-PRM-PICO-VENTANA
032700     MOVE 6.00                  TO WS-PRM-PICO-UMBRAL
032800     MOVE 'Y'                  TO WS-PRM-ESCALON-HAB
032900     MOVE 0.3000                TO WS-PRM-ESCALON-MAX
033000     MOVE 'CREEK XYZ - NODE 01'  TO WS-PRM-ESTACION.
033100 
033200 1110-VALORES-DEFECTO-F.  EXIT.
033300 
033400*----- OPTIONAL PARAMETER CARD. ABSENT OR EMPTY = KEEP DEFAULTS -
033500 1120-LEER-TARJETA-I.
033600 
033700     OPEN INPUT HQ-TARJETA
033800     IF FS-TARJETA-OK
033900        READ HQ-TARJETA INTO HQ-REG-PARAMETROS
034000        IF FS-TARJETA-OK
034100           PERFORM 1130-TOMAR-TARJETA-I THRU 1130-TOMAR-TARJETA-F
034200           SET WS-HAY-TARJETA TO TRUE
034300        END-IF
034400        CLOSE HQ-TARJETA
034500     END-IF.
034600 
034700 1120-LEER-TARJETA-F.  EXIT.
034800 
034900*----- CARD VALUES OVERLAY THE DEFAULTS, FIELD BY FIELD ---------
035000 1130-TOMAR-TARJETA-I.
035100 
035200     MOVE HQ-PRM-RANGO-HAB       TO WS-PRM-RANGO-HAB
035300     MOVE HQ-PRM-RANGO-MIN       TO WS-PRM-RANGO-MIN
035400     MOVE HQ-PRM-RANGO-MAX       TO WS-PRM-RANGO-MAX
035500     MOVE HQ-PRM-ATASCO-HAB      TO WS-PRM-ATASCO-HAB
035600     MOVE HQ-PRM-ATASCO-VENTANA  TO WS-PRM-ATASCO-VENTANA
035700     MOVE HQ-PRM-ATASCO-TOLER    TO WS-PRM-ATASCO-TOLER
035800     MOVE HQ-PRM-PICO-HAB        TO WS-PRM-PICO-HAB
035900     MOVE HQ-PRM-PICO-VENTANA    TO WS-PRM-PICO-VENTANA
036000     MOVE HQ-PRM-PICO-UMBRAL     TO WS-PRM-PICO-UMBRAL
036100     MOVE HQ-PRM-ESCALON-HAB     TO WS-PRM-ESCALON-HAB            CR0698A 
036200     MOVE HQ-PRM-ESCALON-MAX     TO WS-PRM-ESCALON-MAX            CR0698A 
036300     MOVE HQ-PRM-ESTACION        TO WS-PRM-ESTACION.              CR0344  
036400 
036500 1130-TOMAR-TARJETA-F.  EXIT.
036600 
036700*----- OPEN THE SENSOR FILE AND THE TWO OUTPUT DATA FILES --------
036800 1200-ABRIR-ENTRADA-I.
036900 
037000     OPEN INPUT  HQ-ENTRADA
037100     IF FS-ENTRADA NOT = '00'
037200        DISPLAY '* ERROR OPENING SENSOR FILE = ' FS-ENTRADA
037300        MOVE 9999 TO RETURN-CODE
037400        SET WS-FIN-LECTURA TO TRUE
037500     END-IF
037600 
037700     OPEN OUTPUT HQ-SALFLAG
037800     IF FS-SALFLAG NOT = '00'
037900        DISPLAY '* ERROR OPENING FLAGS FILE = ' FS-SALFLAG
038000        MOVE 9999 TO RETURN-CODE
038100     END-IF
038200 
038300     OPEN OUTPUT HQ-SALCOMB
038400     IF FS-SALCOMB NOT = '00'
038500        DISPLAY '* ERROR OPENING COMBINED FILE = ' FS-SALCOMB
038600        MOVE 9999 TO RETURN-CODE
038700     END-IF.
038800 
038900 1200-ABRIR-ENTRADA-F.  EXIT.
039000 
039100*----- LOAD EVERY INPUT RECORD INTO WS-TABLA-MUESTRAS BEFORE ANY -
039200*----- RULE RUNS (STUCK/SPIKE NEED NEIGHBOURING SAMPLES) --------
039300 1300-CARGAR-TABLA-I.
039400 
039500     PERFORM 1400-LEER-UN-REGISTRO-I THRU 1400-LEER-UN-REGISTRO-F
039600     PERFORM 1310-CARGAR-FILA-I      THRU 1310-CARGAR-FILA-F
039700             UNTIL WS-FIN-LECTURA.
039800 
039900 1300-CARGAR-TABLA-F.  EXIT.
040000 
040100*----------------------------------------------------------------
040200 1310-CARGAR-FILA-I.
040300 
040400     ADD 1 TO WS-TOTAL-MUESTRAS
040500     MOVE HQ-LEC-TIMESTAMP   TO WS-M-TIMESTAMP(WS-TOTAL-MUESTRAS)
040600     MOVE HQ-LEC-NIVEL-AGUA  TO WS-M-NIVEL-AGUA(WS-TOTAL-MUESTRAS)
040700     MOVE HQ-LEC-LLUVIA-MM   TO WS-M-LLUVIA-MM(WS-TOTAL-MUESTRAS)
040800     PERFORM 1400-LEER-UN-REGISTRO-I THRU 1400-LEER-UN-REGISTRO-F.
040900 
041000 1310-CARGAR-FILA-F.  EXIT.
041100 
041200*----- SINGLE READ, FILE STATUS CHECKED VIA EVALUATE ------------
041300 1400-LEER-UN-REGISTRO-I.
041400 
041500     READ HQ-ENTRADA INTO HQ-REG-LECTURA
041600 
041700     EVALUATE FS-ENTRADA
041800        WHEN '00'
041900           CONTINUE
042000        WHEN '10'
042100           SET WS-FIN-LECTURA TO TRUE
042200        WHEN OTHER
042300           DISPLAY '* ERROR READING SENSOR FILE = ' FS-ENTRADA
042400           MOVE 9999 TO RETURN-CODE
042500           SET WS-FIN-LECTURA TO TRUE
042600     END-EVALUATE.
042700 
042800 1400-LEER-UN-REGISTRO-F.  EXIT.
042900 
043000******************************************************************
043100* 2100 RANGE - RULE 1, RANGE CHECK (REQUEST 88-014)
043200******************************************************************
043300 
043400 2100-REGLA-RANGO-I.
043500 
043600     IF WS-RANGO-HABILITADO
043700        PERFORM 2110-RANGO-FILA-I THRU 2110-RANGO-FILA-F
043800                VARYING WS-IX FROM 1 BY 1
043900                UNTIL WS-IX > WS-TOTAL-MUESTRAS
044000     END-IF.
044100 
044200 2100-REGLA-RANGO-F.  EXIT.
044300 
044400*----------------------------------------------------------------
044500 2110-RANGO-FILA-I.
044600 
044700     IF WS-M-NIVEL-AGUA(WS-IX) < WS-PRM-RANGO-MIN OR
044800        WS-M-NIVEL-AGUA(WS-IX) > WS-PRM-RANGO-MAX
044900        MOVE 1 TO WS-M-FLAG-RANGO(WS-IX)
045000     END-IF.
045100 
045200 2110-RANGO-FILA-F.  EXIT.
045300 
045400******************************************************************
045500* 2200 RANGE - RULE 2, STUCK SENSOR (TRAILING WINDOW), REQ 88-061
045600******************************************************************
045700 
045800 2200-REGLA-ATASCADO-I.
045900 
046000     IF WS-ATASCO-HABILITADO
046100        PERFORM 2210-ATASCADO-FILA-I THRU 2210-ATASCADO-FILA-F
046200                VARYING WS-IX FROM 1 BY 1
046300                UNTIL WS-IX > WS-TOTAL-MUESTRAS
046400     END-IF.
046500 
046600 2200-REGLA-ATASCADO-F.  EXIT.
046700 
046800*----- A FULL TRAILING WINDOW MUST BE AVAILABLE ------------------
046900 2210-ATASCADO-FILA-I.
047000 
047100     IF WS-IX >= WS-PRM-ATASCO-VENTANA
047200        COMPUTE WS-VENT-INI = WS-IX - WS-PRM-ATASCO-VENTANA + 1
047300        MOVE WS-M-NIVEL-AGUA(WS-VENT-INI) TO WS-ATASCO-MAX
047400        MOVE WS-M-NIVEL-AGUA(WS-VENT-INI) TO WS-ATASCO-MIN
047500        PERFORM 2220-ATASCADO-MINMAX-I THRU 2220-ATASCADO-MINMAX-F
047600                VARYING WS-VX FROM WS-VENT-INI BY 1
047700                UNTIL WS-VX > WS-IX
047800        COMPUTE WS-ATASCO-SPREAD = WS-ATASCO-MAX - WS-ATASCO-MIN
047900        IF WS-ATASCO-SPREAD <= WS-PRM-ATASCO-TOLER
048000           MOVE 2 TO WS-M-FLAG-ATASCADO(WS-IX)
048100        END-IF
048200     END-IF.
048300 
048400 2210-ATASCADO-FILA-F.  EXIT.
048500 
048600*----- TRACK THE MAX AND MIN WATER LEVEL OF THE TRAILING WINDOW --
048700 2220-ATASCADO-MINMAX-I.
048800 
048900     IF WS-M-NIVEL-AGUA(WS-VX) > WS-ATASCO-MAX
049000        MOVE WS-M-NIVEL-AGUA(WS-VX) TO WS-ATASCO-MAX
049100     END-IF
049200     IF WS-M-NIVEL-AGUA(WS-VX) < WS-ATASCO-MIN
049300        MOVE WS-M-NIVEL-AGUA(WS-VX) TO WS-ATASCO-MIN
049400     END-IF.
049500 
049600 2220-ATASCADO-MINMAX-F.  EXIT.
049700 
049800******************************************************************
049900* 2300 RANGE - RULE 3, SPIKE CHECK VIA MEDIAN ABSOLUTE DEVIATION
050000* ADDED REQUEST 90-009. SEE 2310/2320/2330/2340 FOR THE WINDOW,
050100* THE SORT, THE MEDIAN AND THE SCORE.
050200******************************************************************
050300 
050400 2300-REGLA-PICO-I.
050500 
050600     IF WS-PICO-HABILITADO
050700        PERFORM 2305-PICO-FILA-I THRU 2305-PICO-FILA-F
050800                VARYING WS-IX FROM 1 BY 1
050900                UNTIL WS-IX > WS-TOTAL-MUESTRAS
051000     END-IF.
051100 
051200 2300-REGLA-PICO-F.  EXIT.
051300 
051400*----- BUILD THE CENTERED WINDOW, TRUNCATED AT THE SERIES EDGES -
051500 2305-PICO-FILA-I.
051600 
051700     DIVIDE WS-PRM-PICO-VENTANA BY 2 GIVING WS-VENT-MITAD
051800     COMPUTE WS-VENT-INI = WS-IX - WS-VENT-MITAD
051900     IF WS-VENT-INI < 1
052000        MOVE 1 TO WS-VENT-INI
052100     END-IF
052200     COMPUTE WS-VENT-FIN = WS-IX + WS-VENT-MITAD
052300     IF WS-VENT-FIN > WS-TOTAL-MUESTRAS
052400        MOVE WS-TOTAL-MUESTRAS TO WS-VENT-FIN
052500     END-IF
052600     COMPUTE WS-VENT-LARGO = WS-VENT-FIN - WS-VENT-INI + 1
052700 
052800     IF WS-VENT-LARGO >= 3
052900        PERFORM 2310-CARGAR-VENTANA-I  THRU 2310-CARGAR-VENTANA-F
053000        PERFORM 2320-ORDENAR-VENTANA-I THRU 2320-ORDENAR-VENTANA-F
053100        PERFORM 2330-CALC-MEDIANA-I    THRU 2330-CALC-MEDIANA-F
053200        MOVE WS-MEDIANA TO WS-MEDIANA-TRABAJO
053300        PERFORM 2335-CARGAR-DESVIOS-I  THRU 2335-CARGAR-DESVIOS-F
053400        PERFORM 2320-ORDENAR-VENTANA-I THRU 2320-ORDENAR-VENTANA-F
053500        PERFORM 2330-CALC-MEDIANA-I    THRU 2330-CALC-MEDIANA-F
053600        MOVE WS-MEDIANA TO WS-MAD
053700        PERFORM 2340-CALC-PUNTAJE-I    THRU 2340-CALC-PUNTAJE-F
053800     END-IF.
053900 
054000 2305-PICO-FILA-F.  EXIT.
054100 
054200*----- COPY THE WINDOW'S RAW VALUES INTO WS-ORDEN-ARRAY ----------
054300 2310-CARGAR-VENTANA-I.
054400 
054500     MOVE WS-VENT-LARGO TO WS-ORDEN-LARGO
054600     PERFORM 2312-CARGAR-UNA-I THRU 2312-CARGAR-UNA-F
054700             VARYING WS-VX FROM WS-VENT-INI BY 1
054800             UNTIL WS-VX > WS-VENT-FIN.
054900 
055000 2310-CARGAR-VENTANA-F.  EXIT.
055100 
055200*----------------------------------------------------------------
055300 2312-CARGAR-UNA-I.
055400 
055500     COMPUTE WS-KX = WS-VX - WS-VENT-INI + 1
055600     MOVE WS-M-NIVEL-AGUA(WS-VX) TO WS-ORDEN-VAL(WS-KX).
055700 
055800 2312-CARGAR-UNA-F.  EXIT.
055900 
056000*----- ASCENDING INSERTION SORT OF WS-ORDEN-VAL(1:WS-ORDEN-LARGO)
056100*----- SAME ARRAY IS REUSED FOR THE RAW VALUES AND, LATER, THE --
056200*----- ABSOLUTE DEVIATIONS (SEE 2335 BELOW) ----------------------
056300 2320-ORDENAR-VENTANA-I.
056400 
056500     PERFORM 2322-ORDEN-EXTERNO-I THRU 2322-ORDEN-EXTERNO-F
056600             VARYING WS-JX FROM 2 BY 1
056700             UNTIL WS-JX > WS-ORDEN-LARGO.
056800 
056900 2320-ORDENAR-VENTANA-F.  EXIT.
057000 
057100*----------------------------------------------------------------
057200 2322-ORDEN-EXTERNO-I.
057300 
057400     MOVE WS-ORDEN-VAL(WS-JX) TO WS-ORDEN-TEMP
057500     MOVE WS-JX               TO WS-KX
057600     PERFORM 2324-ORDEN-INTERNO-I THRU 2324-ORDEN-INTERNO-F
057700             UNTIL WS-KX <= 1 OR
057800                   WS-ORDEN-VAL(WS-KX - 1) <= WS-ORDEN-TEMP
057900     MOVE WS-ORDEN-TEMP TO WS-ORDEN-VAL(WS-KX).
058000 
058100 2322-ORDEN-EXTERNO-F.  EXIT.
058200 
058300*----- SHIFT ONE ELEMENT RIGHT TO OPEN A SLOT FOR WS-ORDEN-TEMP --
058400 2324-ORDEN-INTERNO-I.
058500 
058600     MOVE WS-ORDEN-VAL(WS-KX - 1) TO WS-ORDEN-VAL(WS-KX)
058700     SUBTRACT 1 FROM WS-KX.
058800 
058900 2324-ORDEN-INTERNO-F.  EXIT.
059000 
059100*----- MEDIAN OF THE SORTED WINDOW. FOR ODD LENGTH THE MIDDLE ---
059200*----- INDEX IS COMPUTED TWICE, WHICH AVERAGES TO ITSELF ---------
059300 2330-CALC-MEDIANA-I.
059400 
059500     COMPUTE WS-MEDIO-1 = (WS-ORDEN-LARGO + 1) / 2
059600     COMPUTE WS-MEDIO-2 = (WS-ORDEN-LARGO + 2) / 2
059700     COMPUTE WS-MEDIANA =
059800             (WS-ORDEN-VAL(WS-MEDIO-1) + WS-ORDEN-VAL(WS-MEDIO-2)) / 2.
059900 
060000 2330-CALC-MEDIANA-F.  EXIT.
060100 
060200*----- OVERWRITE WS-ORDEN-ARRAY WITH |V(J) - MEDIAN| ------------
060300 2335-CARGAR-DESVIOS-I.
060400 
060500     PERFORM 2337-CARGAR-DESVIO-UNA-I THRU 2337-CARGAR-DESVIO-UNA-F
060600             VARYING WS-KX FROM 1 BY 1
060700             UNTIL WS-KX > WS-ORDEN-LARGO.
060800 
060900 2335-CARGAR-DESVIOS-F.  EXIT.
061000 
061100*----------------------------------------------------------------
061200 2337-CARGAR-DESVIO-UNA-I.
061300 
061400     COMPUTE WS-ORDEN-TEMP = WS-ORDEN-VAL(WS-KX) - WS-MEDIANA-TRABAJO
061500     IF WS-ORDEN-TEMP < ZERO
061600        COMPUTE WS-ORDEN-TEMP = ZERO - WS-ORDEN-TEMP
061700     END-IF
061800     MOVE WS-ORDEN-TEMP TO WS-ORDEN-VAL(WS-KX).
061900 
062000 2337-CARGAR-DESVIO-UNA-F.  EXIT.
062100 
062200*----- SCORE = |V(I) - MEDIAN| / MAD, ROUNDED HALF-UP. MAD = 0 --
062300*----- MEANS NOT EVALUATED, AVOIDS DIVISION BY ZERO --------------
062400 2340-CALC-PUNTAJE-I.
062500 
062600     IF WS-MAD NOT = ZERO
062700        COMPUTE WS-DESVIO-ABS =
062800                WS-M-NIVEL-AGUA(WS-IX) - WS-MEDIANA-TRABAJO
062900        IF WS-DESVIO-ABS < ZERO
063000           COMPUTE WS-DESVIO-ABS = ZERO - WS-DESVIO-ABS
063100        END-IF
063200        COMPUTE WS-PUNTAJE ROUNDED = WS-DESVIO-ABS / WS-MAD
063300        IF WS-PUNTAJE > WS-PRM-PICO-UMBRAL
063400           MOVE 3 TO WS-M-FLAG-PICO(WS-IX)
063500        END-IF
063600     END-IF.
063700 
063800 2340-CALC-PUNTAJE-F.  EXIT.
063900 
064000******************************************************************
064100* 2400 RANGE - RULE 4, STEP-RATE CHECK (ORIGINAL PROGRAM, 880309)
064200******************************************************************
064300 
064400 2400-REGLA-ESCALON-I.
064500 
064600     IF WS-ESCALON-HABILITADO
064700        PERFORM 2410-ESCALON-FILA-I THRU 2410-ESCALON-FILA-F
064800                VARYING WS-IX FROM 2 BY 1
064900                UNTIL WS-IX > WS-TOTAL-MUESTRAS
065000     END-IF.
065100 
065200 2400-REGLA-ESCALON-F.  EXIT.
065300 
065400*----- FIRST RECORD IS NEVER FLAGGED, LOOP STARTS AT RECORD 2 ----
065500 2410-ESCALON-FILA-I.
065600 
065700     COMPUTE WS-ESCALON-DIF =
065800             WS-M-NIVEL-AGUA(WS-IX) - WS-M-NIVEL-AGUA(WS-IX - 1)
065900     IF WS-ESCALON-DIF < ZERO
066000        COMPUTE WS-ESCALON-DIF = ZERO - WS-ESCALON-DIF
066100     END-IF
066200     IF WS-ESCALON-DIF > WS-PRM-ESCALON-MAX
066300        MOVE 4 TO WS-M-FLAG-ESCALON(WS-IX)
066400     END-IF.
066500 
066600 2410-ESCALON-FILA-F.  EXIT.
066700 
066800******************************************************************
066900* 2500 RANGE - COMBINE THE FOUR RULE FLAGS, KEEP THE MOST SEVERE
067000* ALSO ACCUMULATES THE REPORT'S PER-FLAG COUNTS AND FIRST/LAST
067100* TIMESTAMP. REQUEST 90-009.
067200******************************************************************
067300 
067400 2500-COMBINAR-FLAGS-I.
067500 
067600     PERFORM 2510-COMBINAR-FILA-I THRU 2510-COMBINAR-FILA-F
067700             VARYING WS-IX FROM 1 BY 1
067800             UNTIL WS-IX > WS-TOTAL-MUESTRAS.
067900 
068000 2500-COMBINAR-FLAGS-F.  EXIT.
068100 
068200*----- MAX OF THE FOUR PER-RULE CODES, SINCE THEY ARE ALREADY ---
068300*----- ORDERED BY SEVERITY 0-4 -----------------------------------
068400 2510-COMBINAR-FILA-I.
068500 
068600     MOVE WS-M-FLAG-RANGO(WS-IX) TO WS-M-FLAG-FINAL(WS-IX)
068700     IF WS-M-FLAG-ATASCADO(WS-IX) > WS-M-FLAG-FINAL(WS-IX)
068800        MOVE WS-M-FLAG-ATASCADO(WS-IX) TO WS-M-FLAG-FINAL(WS-IX)
068900     END-IF
069000     IF WS-M-FLAG-PICO(WS-IX) > WS-M-FLAG-FINAL(WS-IX)
069100        MOVE WS-M-FLAG-PICO(WS-IX) TO WS-M-FLAG-FINAL(WS-IX)
069200     END-IF
069300     IF WS-M-FLAG-ESCALON(WS-IX) > WS-M-FLAG-FINAL(WS-IX)
069400        MOVE WS-M-FLAG-ESCALON(WS-IX) TO WS-M-FLAG-FINAL(WS-IX)
069500     END-IF
069600 
069700     COMPUTE WS-FLAG-IX = WS-M-FLAG-FINAL(WS-IX) + 1
069800     ADD 1 TO WS-CNT-FLAG(WS-FLAG-IX)
069900 
070000     IF WS-IX = 1
070100        MOVE WS-M-TIMESTAMP(WS-IX) TO WS-PRIMERA-MARCA
070200     END-IF
070300     IF WS-IX = WS-TOTAL-MUESTRAS
070400        MOVE WS-M-TIMESTAMP(WS-IX) TO WS-ULTIMA-MARCA
070500     END-IF.
070600 
070700 2510-COMBINAR-FILA-F.  EXIT.
070800 
070900******************************************************************
071000* 2600 RANGE - WRITE THE FLAGS FILE AND THE COMBINED FILE, IN ---
071100* INPUT ORDER. REQUEST 88-061.
071200******************************************************************
071300 
071400 2600-ESCRIBIR-SALIDAS-I.
071500 
071600     PERFORM 2610-ESCRIBIR-UNA-I THRU 2610-ESCRIBIR-UNA-F
071700             VARYING WS-IX FROM 1 BY 1
071800             UNTIL WS-IX > WS-TOTAL-MUESTRAS.
071900 
072000 2600-ESCRIBIR-SALIDAS-F.  EXIT.
072100 
072200*----------------------------------------------------------------
072300 2610-ESCRIBIR-UNA-I.
072400 
072500     MOVE WS-M-TIMESTAMP(WS-IX)    TO HQ-FLG-TIMESTAMP
072600     MOVE WS-M-FLAG-FINAL(WS-IX)   TO HQ-FLG-CODIGO
072700     WRITE HQ-REG-FLAG
072800     IF FS-SALFLAG NOT = '00'
072900        DISPLAY '* ERROR WRITING FLAGS FILE = ' FS-SALFLAG
073000        MOVE 9999 TO RETURN-CODE
073100     END-IF
073200 
073300     MOVE WS-M-TIMESTAMP(WS-IX)    TO HQ-CMB-TIMESTAMP
073400     MOVE WS-M-NIVEL-AGUA(WS-IX)   TO HQ-CMB-NIVEL-AGUA
073500     MOVE WS-M-LLUVIA-MM(WS-IX)    TO HQ-CMB-LLUVIA-MM
073600     MOVE WS-M-FLAG-FINAL(WS-IX)   TO HQ-CMB-FLAG
073700     WRITE HQ-REG-COMBINADO
073800     IF FS-SALCOMB NOT = '00'
073900        DISPLAY '* ERROR WRITING COMBINED FILE = ' FS-SALCOMB
074000        MOVE 9999 TO RETURN-CODE
074100     END-IF.
074200 
074300 2610-ESCRIBIR-UNA-F.  EXIT.
074400 
074500******************************************************************
074600* 3000 RANGE - BUILD THE END-OF-RUN QC SUMMARY REPORT
074700******************************************************************
074800 
074900 3000-REPORTE-I.
075000 
075100     OPEN OUTPUT HQ-REPORTE
075200     IF FS-REPORTE NOT = '00'
075300        DISPLAY '* ERROR OPENING REPORT FILE = ' FS-REPORTE
075400        MOVE 9999 TO RETURN-CODE
075500     ELSE
075600        PERFORM 3100-ESCRIBIR-ENCABEZADO-I
075700                THRU 3100-ESCRIBIR-ENCABEZADO-F
075800        PERFORM 3200-ESCRIBIR-ESTADISTICAS-I
075900                THRU 3200-ESCRIBIR-ESTADISTICAS-F
076000        PERFORM 3300-ESCRIBIR-NOTAS-I      THRU 3300-ESCRIBIR-NOTAS-F
076100        CLOSE HQ-REPORTE
076200     END-IF.
076300 
076400 3000-REPORTE-F.  EXIT.
076500 
076600*----- TITLE, GENERATED-TIMESTAMP AND DATASET BLOCK --------------
076700*----- RUN TIMESTAMP BUILT FROM ACCEPT FROM DATE/TIME, NOT A ----
076800*----- LIBRARY FUNCTION. CENTURY WINDOW PER THE Y2K FIX BELOW ----
076900 3100-ESCRIBIR-ENCABEZADO-I.
077000 
077100     ACCEPT WS-FC-SEIS       FROM DATE                            CR9809A 
077200     ACCEPT WS-HORA-CORRIDA  FROM TIME
077300     IF WS-FC-SEIS-ANIO2 < 50                                     CR9809A 
077400        MOVE 20 TO WS-FC-SIGLO                                    CR9809A 
077500     ELSE
077600        MOVE 19 TO WS-FC-SIGLO
077700     END-IF
077800     COMPUTE WS-FC-ANIO = WS-FC-SIGLO * 100 + WS-FC-SEIS-ANIO2
077900     MOVE WS-FC-SEIS-MES TO WS-FC-MES
078000     MOVE WS-FC-SEIS-DIA TO WS-FC-DIA
078100 
078200     MOVE SPACES TO WS-SELLO-CORRIDA
078300     STRING WS-FC-ANIO DELIMITED BY SIZE
078400            '-'        DELIMITED BY SIZE
078500            WS-FC-MES  DELIMITED BY SIZE
078600            '-'        DELIMITED BY SIZE
078700            WS-FC-DIA  DELIMITED BY SIZE
078800            ' '        DELIMITED BY SIZE
078900            WS-HC-HORA DELIMITED BY SIZE
079000            ':'        DELIMITED BY SIZE
079100            WS-HC-MIN  DELIMITED BY SIZE
079200            ':'        DELIMITED BY SIZE
079300            WS-HC-SEG  DELIMITED BY SIZE
079400       INTO WS-SELLO-CORRIDA
079500     END-STRING
079600 
079700     MOVE SPACES TO WS-LINEA-REPORTE
079800     STRING 'QC SUMMARY - ' DELIMITED BY SIZE
079900            WS-PRM-ESTACION DELIMITED BY SIZE
080000       INTO WS-LINEA-REPORTE
080100     END-STRING
080200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
080300 
080400     MOVE SPACES TO WS-LINEA-REPORTE
080500     STRING 'GENERATED: '    DELIMITED BY SIZE
080600            WS-SELLO-CORRIDA DELIMITED BY SIZE
080700       INTO WS-LINEA-REPORTE
080800     END-STRING
080900     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
081000 
081100     MOVE SPACES TO WS-LINEA-REPORTE
081200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
081300 
081400     MOVE SPACES TO WS-LINEA-REPORTE
081500     MOVE 'DATASET' TO WS-LINEA-REPORTE
081600     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
081700 
081800     MOVE WS-TOTAL-MUESTRAS    TO WS-CONTEO-EDIT
081900     MOVE SPACES                TO WS-LINEA-ENCABEZADO
082000     MOVE '  SAMPLES: '         TO WS-LE-ETIQUETA
082100     MOVE WS-CONTEO-EDIT        TO WS-LE-VALOR
082200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
082300 
082400     MOVE SPACES                TO WS-LINEA-ENCABEZADO
082500     MOVE '  START:   '         TO WS-LE-ETIQUETA
082600     MOVE WS-PRIMERA-MARCA      TO WS-LE-VALOR
082700     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
082800 
082900     MOVE SPACES                TO WS-LINEA-ENCABEZADO
083000     MOVE '  END:     '         TO WS-LE-ETIQUETA
083100     MOVE WS-ULTIMA-MARCA       TO WS-LE-VALOR
083200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
083300 
083400     MOVE SPACES TO WS-LINEA-REPORTE
083500     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
083600 
083700     MOVE SPACES TO WS-LINEA-REPORTE
083800     MOVE 'FLAG STATISTICS' TO WS-LINEA-REPORTE
083900     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE.
084000 
084100 3100-ESCRIBIR-ENCABEZADO-F.  EXIT.
084200 
084300*----- ONE LINE PER FLAG CODE 0-4, ALWAYS PRINTED, EVEN IF ZERO -
084400 3200-ESCRIBIR-ESTADISTICAS-I.
084500 
084600     PERFORM 3210-ESTADISTICA-FILA-I THRU 3210-ESTADISTICA-FILA-F
084700             VARYING WS-FLAG-IX FROM 1 BY 1
084800             UNTIL WS-FLAG-IX > 5.
084900 
085000 3200-ESCRIBIR-ESTADISTICAS-F.  EXIT.
085100 
085200*----- PERCENT = 100 * COUNT / TOTAL, ROUNDED HALF-UP TO 1 DEC --
085300 3210-ESTADISTICA-FILA-I.
085400 
085500     IF WS-TOTAL-MUESTRAS = ZERO
085600        MOVE ZERO TO WS-PORCENTAJE
085700     ELSE
085800        COMPUTE WS-PORCENTAJE ROUNDED =
085900                (WS-CNT-FLAG(WS-FLAG-IX) * 100) / WS-TOTAL-MUESTRAS
086000     END-IF
086100 
086200     MOVE SPACES                         TO WS-LINEA-STATS
086300     MOVE '  '                           TO WS-LS-RELLENO-1
086400     MOVE WS-ETIQUETA-FLAG(WS-FLAG-IX)   TO WS-LS-ETIQUETA
086500     MOVE ': '                           TO WS-LS-RELLENO-2
086600     MOVE WS-CNT-FLAG(WS-FLAG-IX)        TO WS-LS-CONTADOR
086700     MOVE '  ('                         TO WS-LS-RELLENO-3
086800     MOVE WS-PORCENTAJE                  TO WS-LS-PORC-EDIT
086900     MOVE '%)'                          TO WS-LS-RELLENO-4
087000     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE.
087100 
087200 3210-ESTADISTICA-FILA-F.  EXIT.
087300 
087400*----- FOUR FIXED OPERATOR NOTES, SAME WORDING EVERY RUN --------
087500 3300-ESCRIBIR-NOTAS-I.
087600 
087700     MOVE SPACES TO WS-LINEA-REPORTE
087800     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
087900 
088000     MOVE SPACES TO WS-LINEA-REPORTE
088100     MOVE 'NOTES FOR OPERATOR' TO WS-LINEA-REPORTE
088200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
088300 
088400     MOVE SPACES TO WS-LINEA-REPORTE
088500     MOVE '  - REVIEW FLAGGED POINTS BEFORE USING DATA IN REPORTS.'
088600                                TO WS-LINEA-REPORTE
088700     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
088800 
088900     MOVE SPACES TO WS-LINEA-REPORTE
089000     MOVE '  - RANGE AND SPIKE FLAGS MAY INDICATE REAL EVENTS OR '
089100-    'SENSOR FAULTS.'          TO WS-LINEA-REPORTE
089200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
089300
089400     MOVE SPACES TO WS-LINEA-REPORTE
089500     MOVE '  - STUCK SENSOR FLAGS USUALLY INDICATE A FROZEN SENSOR OR '
089600-    'COMMS ISSUE.'            TO WS-LINEA-REPORTE
089700     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE
089800
089900     MOVE SPACES TO WS-LINEA-REPORTE
090000     MOVE '  - STEP-RATE FLAGS INDICATE ABRUPT CHANGES THAT MAY '
090100-    'NEED CONFIRMATION.'      TO WS-LINEA-REPORTE
090200     WRITE HQ-REG-REPORTE FROM WS-LINEA-REPORTE.
091500 
091600 3300-ESCRIBIR-NOTAS-F.  EXIT.
091700 
091800******************************************************************
091900* 4000 RANGE - CLOSE FILES AND DISPLAY THE COMPLETION MESSAGE
092000******************************************************************
092100 
092200 4000-FINAL-I.
092300 
092400     PERFORM 4010-CERRAR-ARCHIVOS-I THRU 4010-CERRAR-ARCHIVOS-F
092500 
092600     DISPLAY '==============================================='
092700     DISPLAY ' HYDQCBAT - RUN COMPLETE'
092800     DISPLAY ' FLAGS FILE     WRITTEN TO DDNAME HQFLAGS'
092900     DISPLAY ' COMBINED FILE  WRITTEN TO DDNAME HQCOMB'
093000     DISPLAY ' SUMMARY REPORT WRITTEN TO DDNAME HQREPORT'
093100     DISPLAY ' TOTAL SAMPLES PROCESSED = ' WS-TOTAL-MUESTRAS.
093200 
093300 4000-FINAL-F.  EXIT.
093400 
093500*----------------------------------------------------------------
093600 4010-CERRAR-ARCHIVOS-I.
093700 
093800     CLOSE HQ-ENTRADA
093900     CLOSE HQ-SALFLAG
094000     CLOSE HQ-SALCOMB.
094100 
094200 4010-CERRAR-ARCHIVOS-F.  EXIT.
