000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        HYDQCGEN.
000300 AUTHOR.            J. PEREYRA.
000400 INSTALLATION.      RIVER BASIN AUTHORITY - DATA SYSTEMS.
000500 DATE-WRITTEN.      JUNE 1990.
000600 DATE-COMPILED.     JUNE 1990.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*   HYDQCGEN  -  SAMPLE DATA SET BOOTSTRAP UTILITY
001000*   ===========================================================
001100*   WRITES A SMALL SYNTHETIC SENSOR DATA SET FOR ONE STATION,
001200*   A RISING WATER-LEVEL TREND WITH NOISE AND TWO INJECTED
001300*   ANOMALIES, OCCASIONAL RAINFALL BURSTS, AND A MATCHING
001400*   DEFAULT PARAMETER CARD, FOR TESTING HYDQCBAT OR FOR
001500*   TRAINING NEW OPERATORS ON THE NIGHTLY QC RUN.
001600******************************************************************
001700* CHANGE LOG
001800* ----------
001900* 900614  JMP   ORIGINAL PROGRAM, COMPANION UTILITY TO
002000*               HYDQCBAT, REQUEST 90-009.
002100* 930212  LDS   WIDENED THE DEFAULT RUN TO 96 SAMPLES (ONE
002200*               FULL DAY AT 15-MINUTE INTERVALS).
002300* 950629  LDS   PARAMETER CARD NOW WRITTEN WITH THE SAME
002400*               LAYOUT HYDQCBAT READS, NO HAND EDITING.
002500* 980903  HTB   Y2K REMEDIATION - RUN DATE NOW WINDOWED
002600*               THROUGH THE CENTURY TEST IN 1100-INICIO-I.
002700*               REQUEST Y2K-099.
002800* 990111  HTB   Y2K SIGN-OFF RETEST - NO FURTHER CHANGES.
002900* 030714  CQV   STATION NAME MOVED ONTO THE PARAMETER CARD,
003000*               SAME CHANGE AS HYDQCBAT REQUEST 03-044.
003100* 091202  PAG   RAINFALL BURST LENGTH WIDENED FROM 1-3 TO
003200*               1-4 SAMPLES PER HYDROLOGY SECTION REQUEST.
003300******************************************************************
003400 
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS HQ-DIGITOS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS HQ-TRAZA-ON
004500            OFF STATUS IS HQ-TRAZA-OFF.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900 
005000     SELECT HQ-SALIDA     ASSIGN TO HQSENSOR
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            FILE STATUS   IS FS-SALIDA.
005300 
005400     SELECT HQ-TARJETA    ASSIGN TO HQPARAM
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            FILE STATUS   IS FS-TARJETA.
005700 
005800 I-O-CONTROL.
005900 
006000******************************************************************
006100 DATA DIVISION.
006200******************************************************************
006300 FILE SECTION.
006400 
006500 FD  HQ-SALIDA
006600     RECORDING MODE IS F.
006700 COPY CPHIDSEN.
006800 
006900 FD  HQ-TARJETA
007000     RECORDING MODE IS F.
007100 COPY CPHIDPRM.
007200 
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500* RUN CONTROLS - DEFAULT VALUES FOR A ONE-DAY, 15-MINUTE RUN
007600******************************************************************
007700 01  WS-NP                   PIC S9(5)  COMP  VALUE 96.
007800 01  WS-DT                   PIC S9(3)  COMP  VALUE 15.
007900 01  WS-SEMILLA              PIC S9(5)  COMP  VALUE 7919.
008000 
008100******************************************************************
008200* FILE STATUS SWITCHES
008300******************************************************************
008400 01  WS-INDICADORES-ARCHIVO.
008500     03  FS-SALIDA            PIC X(02)  VALUE '00'.
008600         88  FS-SALIDA-OK            VALUE '00'.
008700     03  FS-TARJETA           PIC X(02)  VALUE '00'.
008800         88  FS-TARJETA-OK           VALUE '00'.
008900 
009000******************************************************************
009100* LOOP CONTROL AND TIMESTAMP ARITHMETIC - ALL COMP
009200******************************************************************
009300 01  WS-IX                   PIC S9(5)  COMP  VALUE ZERO.
009400 01  WS-MINUTOS-TOTAL        PIC S9(7)  COMP  VALUE ZERO.
009500 01  WS-HORAS-TOTAL          PIC S9(7)  COMP  VALUE ZERO.
009600 01  WS-MINUTO-HORA          PIC S9(5)  COMP  VALUE ZERO.
009700 01  WS-DIAS-DESPLAZADOS     PIC S9(5)  COMP  VALUE ZERO.
009800 01  WS-HORA-DIA             PIC S9(5)  COMP  VALUE ZERO.
009900 01  WS-DIA-MUESTRA          PIC S9(5)  COMP  VALUE ZERO.
010000 
010100 01  WS-DIA-EDIT             PIC 9(02)  VALUE ZERO.
010200 01  WS-HORA-EDIT            PIC 9(02)  VALUE ZERO.
010300 01  WS-MINUTO-EDIT          PIC 9(02)  VALUE ZERO.
010400 01  WS-SEGUNDO-EDIT         PIC 9(02)  VALUE ZERO.
010500 
010600* RUN DATE, WINDOWED THROUGH THE CENTURY TEST (SEE CR9809A)
010700 01  WS-FECHA-INICIO.
010800     03  WS-FI-ANIO           PIC 9(04).
010900     03  WS-FI-MES            PIC 9(02).
011000     03  WS-FI-DIA            PIC 9(02).
011100 01  WS-FECHA-INICIO-R   REDEFINES WS-FECHA-INICIO
011200                               PIC 9(08).
011300 
011400 01  WS-FECHA-SEIS           PIC 9(06).
011500 01  WS-FECHA-SEIS-R     REDEFINES WS-FECHA-SEIS.
011600     03  WS-FS-ANIO2          PIC 9(02).
011700     03  WS-FS-MES            PIC 9(02).
011800     03  WS-FS-DIA            PIC 9(02).
011900 01  WS-FS-SIGLO             PIC 9(02)  VALUE ZERO.               CR9809A
012000 
012100******************************************************************
012200* WORKING TIMESTAMP STRING FOR THE SAMPLE BEING BUILT
012300******************************************************************
012400 01  WS-MARCA-TRABAJO        PIC X(19)  VALUE SPACES.
012500 01  WS-MARCA-TRABAJO-R  REDEFINES WS-MARCA-TRABAJO.
012600     03  WS-MT-FECHA          PIC X(10).
012700     03  FILLER                PIC X(01).
012800     03  WS-MT-HORA           PIC X(08).
012900 
013000******************************************************************
013100* WATER-LEVEL TREND, NOISE AND RAINFALL WORKING FIELDS
013200******************************************************************
013300 01  WS-NIVEL-AGUA           PIC S9(3)V9(4) COMP-3 VALUE ZERO.
013400 01  WS-TENDENCIA            PIC S9(3)V9(4) COMP-3 VALUE ZERO.
013500 01  WS-RUIDO                PIC S9(3)V9(4) COMP-3 VALUE ZERO.
013600 01  WS-LLUVIA-MM            PIC  9(3)V9(4) COMP-3 VALUE ZERO.
013700 
013800 01  WS-LLUVIA-RESTANTE      PIC S9(3)      COMP   VALUE ZERO.
013900 01  WS-LLUVIA-VALOR         PIC  9(3)V9(4) COMP-3 VALUE ZERO.
014000 
014100******************************************************************
014200* LINEAR-CONGRUENTIAL WORK FIELDS FOR THE DETERMINISTIC
014300* PSEUDO-NOISE AND RAINFALL-BURST STREAM. NOT A TRUE RNG -
014400* REPRODUCIBLE FOR A GIVEN WS-SEMILLA, PER HYDROLOGY SECTION.
014500******************************************************************
014600 01  WS-SEM-TEMP             PIC S9(9)  COMP  VALUE ZERO.
014700 01  WS-SEM-COCIENTE         PIC S9(9)  COMP  VALUE ZERO.
014800 01  WS-RESTO-16             PIC S9(5)  COMP  VALUE ZERO.
014900 01  WS-REM-RAFAGA           PIC S9(5)  COMP  VALUE ZERO.
015000 01  WS-REM-VALOR            PIC S9(5)  COMP  VALUE ZERO.
015100 
015200* END WORKING-STORAGE
015300 
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700 
015800 MAIN-PROGRAM-I.
015900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
016000     IF RETURN-CODE NOT EQUAL 9999
016100           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016200                   VARYING WS-IX FROM 1 BY 1
016300                   UNTIL WS-IX > WS-NP
016400           PERFORM 3000-ESCRIBIR-PARAMETROS-I
016500                   THRU 3000-ESCRIBIR-PARAMETROS-F
016600     END-IF
016700     PERFORM 4000-FINAL-I THRU 4000-FINAL-F.
016800 MAIN-PROGRAM-F.
016900     GOBACK.
017000 
017100******************************************************************
017200* 1000-INICIO-I  -  LOAD DEFAULTS, WINDOW THE RUN DATE AND
017300*                   OPEN THE TWO OUTPUT FILES.
017400******************************************************************
017500 1000-INICIO-I.
017600     ACCEPT WS-FECHA-SEIS FROM DATE
017700     IF WS-FS-ANIO2 < 50                                          CR9809A
017800           MOVE 20 TO WS-FS-SIGLO                                 CR9809A
017900     ELSE                                                         CR9809A
018000           MOVE 19 TO WS-FS-SIGLO                                 CR9809A
018100     END-IF                                                       CR9809A
018200     COMPUTE WS-FI-ANIO = WS-FS-SIGLO * 100 + WS-FS-ANIO2         CR9809A
018300     MOVE WS-FS-MES TO WS-FI-MES
018400     MOVE WS-FS-DIA TO WS-FI-DIA
018500 
018600     OPEN OUTPUT HQ-SALIDA
018700     IF NOT FS-SALIDA-OK
018800           DISPLAY '* ERROR OPENING SAMPLE FILE, FS=' FS-SALIDA
018900           MOVE 9999 TO RETURN-CODE
019000     END-IF
019100     OPEN OUTPUT HQ-TARJETA
019200     IF NOT FS-TARJETA-OK
019300           DISPLAY '* ERROR OPENING PARAMETER FILE, FS=' FS-TARJETA
019400           MOVE 9999 TO RETURN-CODE
019500     END-IF.
019600 1000-INICIO-F.
019700     EXIT.
019800 
019900******************************************************************
020000* 2000-PROCESO-I  -  ONE PASS PER SAMPLE. BUILDS THE TIMESTAMP,
020100*                    THE WATER LEVEL AND THE RAINFALL, THEN
020200*                    WRITES THE SAMPLE RECORD.
020300******************************************************************
020400 2000-PROCESO-I.
020500     PERFORM 2100-CALC-TIMESTAMP-I THRU 2100-CALC-TIMESTAMP-F
020600     PERFORM 2200-CALC-NIVEL-AGUA-I THRU 2200-CALC-NIVEL-AGUA-F
020700     PERFORM 2400-CALC-LLUVIA-I THRU 2400-CALC-LLUVIA-F
020800     PERFORM 2500-GRABAR-MUESTRA-I THRU 2500-GRABAR-MUESTRA-F.
020900 2000-PROCESO-F.
021000     EXIT.
021100 
021200******************************************************************
021300* 2100-CALC-TIMESTAMP-I  -  TIMESTAMP(I) = RUN-DATE MIDNIGHT
021400*                           PLUS (I-1) * WS-DT MINUTES.
021500******************************************************************
021600 2100-CALC-TIMESTAMP-I.
021700     COMPUTE WS-MINUTOS-TOTAL = (WS-IX - 1) * WS-DT
021800     DIVIDE WS-MINUTOS-TOTAL BY 60 GIVING WS-HORAS-TOTAL
021900                REMAINDER WS-MINUTO-HORA
022000     DIVIDE WS-HORAS-TOTAL BY 24 GIVING WS-DIAS-DESPLAZADOS
022100                REMAINDER WS-HORA-DIA
022200     COMPUTE WS-DIA-MUESTRA = WS-FI-DIA + WS-DIAS-DESPLAZADOS
022300*    NOTE - MONTH-END ROLLOVER IS NOT HANDLED. ACCEPTABLE FOR
022400*    THIS UTILITY SINCE THE DEFAULT RUN (96 SAMPLES, 15-
022500*    MINUTE STEP) NEVER LEAVES THE RUN DATE.
022600     MOVE WS-DIA-MUESTRA  TO WS-DIA-EDIT
022700     MOVE WS-HORA-DIA     TO WS-HORA-EDIT
022800     MOVE WS-MINUTO-HORA  TO WS-MINUTO-EDIT
022900     MOVE ZERO            TO WS-SEGUNDO-EDIT
023000     MOVE SPACES TO WS-MARCA-TRABAJO
023100     STRING WS-FI-ANIO       DELIMITED BY SIZE
023200               '-'              DELIMITED BY SIZE
023300               WS-FI-MES        DELIMITED BY SIZE
023400               '-'              DELIMITED BY SIZE
023500               WS-DIA-EDIT      DELIMITED BY SIZE
023600               ' '              DELIMITED BY SIZE
023700               WS-HORA-EDIT     DELIMITED BY SIZE
023800               ':'              DELIMITED BY SIZE
023900               WS-MINUTO-EDIT   DELIMITED BY SIZE
024000               ':'              DELIMITED BY SIZE
024100               WS-SEGUNDO-EDIT  DELIMITED BY SIZE
024200            INTO WS-MARCA-TRABAJO
024300     END-STRING.
024400 2100-CALC-TIMESTAMP-F.
024500     EXIT.
024600 
024700******************************************************************
024800* 2200-CALC-NIVEL-AGUA-I  -  BASE LEVEL, RISING TREND, NOISE
024900*                            AND THE TWO INJECTED ANOMALIES.
025000******************************************************************
025100 2200-CALC-NIVEL-AGUA-I.
025200     PERFORM 2210-CALC-RUIDO-I THRU 2210-CALC-RUIDO-F
025300     COMPUTE WS-TENDENCIA ROUNDED =
025400                0.3 * (WS-IX - 1) / (WS-NP - 1)
025500     COMPUTE WS-NIVEL-AGUA = 0.8 + WS-TENDENCIA + WS-RUIDO
025600     PERFORM 2300-INYECTAR-ANOMALIA-I
025700                THRU 2300-INYECTAR-ANOMALIA-F.
025800 2200-CALC-NIVEL-AGUA-F.
025900     EXIT.
026000 
026100******************************************************************
026200* 2210-CALC-RUIDO-I  -  DETERMINISTIC PSEUDO-NOISE TERM,
026300*                       MAGNITUDE ABOUT +/- 0.02, REPRODUCIBLE
026400*                       FOR A GIVEN WS-SEMILLA. NOT A TRUE
026500*                       RANDOM NUMBER GENERATOR - SEE THE
026600*                       HYDROLOGY SECTION'S DATA SPEC FOR THIS
026700*                       UTILITY.
026800******************************************************************
026900 2210-CALC-RUIDO-I.
027000     COMPUTE WS-SEM-TEMP = WS-SEMILLA * 31 + 17
027100     DIVIDE WS-SEM-TEMP BY 97 GIVING WS-SEM-COCIENTE
027200                REMAINDER WS-SEMILLA
027300     COMPUTE WS-RUIDO = (WS-SEMILLA - 48) * 0.0004.
027400 2210-CALC-RUIDO-F.
027500     EXIT.
027600 
027700******************************************************************
027800* 2300-INYECTAR-ANOMALIA-I  -  TWO FIXED OFFSETS, SAMPLE 21
027900*                              AND SAMPLE 51, USED TO EXERCISE
028000*                              THE RANGE AND SPIKE CHECKS ON
028100*                              A TEST RUN.
028200******************************************************************
028300 2300-INYECTAR-ANOMALIA-I.
028400     IF WS-NP > 20 AND WS-IX = 21
028500           COMPUTE WS-NIVEL-AGUA = WS-NIVEL-AGUA + 2.5
028600     END-IF
028700     IF WS-NP > 50 AND WS-IX = 51
028800           COMPUTE WS-NIVEL-AGUA = WS-NIVEL-AGUA - 1.5
028900     END-IF.
029000 2300-INYECTAR-ANOMALIA-F.
029100     EXIT.
029200 
029300******************************************************************
029400* 2400-CALC-LLUVIA-I  -  RAINFALL IS ZERO BY DEFAULT. A BURST
029500*                        OF 1-4 SAMPLES MAY BEGIN EVERY 16TH
029600*                        SAMPLE, PSEUDO-RANDOMLY, PROBABILITY
029700*                        ABOUT 0.4. ONCE A BURST IS RUNNING IT
029800*                        RUNS TO COMPLETION BEFORE THE NEXT
029900*                        BOUNDARY IS TESTED.
030000******************************************************************
030100 2400-CALC-LLUVIA-I.
030200     MOVE ZERO TO WS-LLUVIA-MM
030300     IF WS-LLUVIA-RESTANTE > ZERO
030400           MOVE WS-LLUVIA-VALOR TO WS-LLUVIA-MM
030500           SUBTRACT 1 FROM WS-LLUVIA-RESTANTE
030600     ELSE
030700           COMPUTE WS-SEM-TEMP = WS-IX - 1
030800           DIVIDE WS-SEM-TEMP BY 16 GIVING WS-SEM-COCIENTE
030900                      REMAINDER WS-RESTO-16
031000           IF WS-RESTO-16 = ZERO
031100                 PERFORM 2410-INICIAR-RAFAGA-I
031200                         THRU 2410-INICIAR-RAFAGA-F
031300                 IF WS-LLUVIA-RESTANTE > ZERO
031400                       MOVE WS-LLUVIA-VALOR TO WS-LLUVIA-MM
031500                       SUBTRACT 1 FROM WS-LLUVIA-RESTANTE
031600                 END-IF
031700           END-IF
031800     END-IF.
031900 2400-CALC-LLUVIA-F.
032000     EXIT.
032100 
032200******************************************************************
032300* 2410-INICIAR-RAFAGA-I  -  DECIDES WHETHER A NEW RAINFALL
032400*                           BURST BEGINS AT THIS BOUNDARY, AND
032500*                           IF SO ITS LENGTH (1-4 SAMPLES) AND
032600*                           ITS DEPTH (1-3 MM). SAME LCG STREAM
032700*                           AS 2210-CALC-RUIDO-I, ADVANCED ONE
032800*                           STEP FURTHER EACH TIME IT IS CALLED.
032900******************************************************************
033000 2410-INICIAR-RAFAGA-I.
033100     COMPUTE WS-SEM-TEMP = WS-SEMILLA * 31 + 17
033200     DIVIDE WS-SEM-TEMP BY 97 GIVING WS-SEM-COCIENTE
033300                REMAINDER WS-SEMILLA
033400     IF WS-SEMILLA < 39
033500           DIVIDE WS-SEMILLA BY 4 GIVING WS-SEM-COCIENTE
033600                      REMAINDER WS-REM-RAFAGA
033700           ADD 1 TO WS-REM-RAFAGA GIVING WS-LLUVIA-RESTANTE
033800           COMPUTE WS-SEM-TEMP = WS-SEMILLA * 31 + 17
033900           DIVIDE WS-SEM-TEMP BY 97 GIVING WS-SEM-COCIENTE
034000                      REMAINDER WS-SEMILLA
034100           DIVIDE WS-SEMILLA BY 3 GIVING WS-SEM-COCIENTE
034200                      REMAINDER WS-REM-VALOR
034300           COMPUTE WS-LLUVIA-VALOR = WS-REM-VALOR + 1
034400     END-IF.
034500 2410-INICIAR-RAFAGA-F.
034600     EXIT.
034700 
034800******************************************************************
034900* 2500-GRABAR-MUESTRA-I  -  WRITE ONE SAMPLE TO THE SENSOR
035000*                           DATA SET.
035100******************************************************************
035200 2500-GRABAR-MUESTRA-I.
035300     MOVE SPACES TO HQ-REG-LECTURA
035400     MOVE WS-MARCA-TRABAJO TO HQ-LEC-TIMESTAMP
035500     MOVE WS-NIVEL-AGUA    TO HQ-LEC-NIVEL-AGUA
035600     MOVE WS-LLUVIA-MM     TO HQ-LEC-LLUVIA-MM
035700     WRITE HQ-REG-LECTURA
035800     IF NOT FS-SALIDA-OK
035900           DISPLAY '* ERROR WRITING SAMPLE FILE, FS=' FS-SALIDA
036000           MOVE 9999 TO RETURN-CODE
036100     END-IF.
036200 2500-GRABAR-MUESTRA-F.
036300     EXIT.
036400 
036500******************************************************************
036600* 3000-ESCRIBIR-PARAMETROS-I  -  WRITES A DEFAULT PARAMETER
036700*                                CARD MATCHING THE DEFAULTS
036800*                                HYDQCBAT LOADS WHEN NO CARD
036900*                                IS SUPPLIED (SEE HYDQCBAT
037000*                                PARAGRAPH 1110).
037100******************************************************************
037200 3000-ESCRIBIR-PARAMETROS-I.
037300     MOVE SPACES               TO HQ-REG-PARAMETROS
037400     MOVE 'Y'                 TO HQ-PRM-RANGO-HAB
037500     MOVE ZERO                TO HQ-PRM-RANGO-MIN
037600     MOVE 10.0000              TO HQ-PRM-RANGO-MAX
037700     MOVE 'Y'                 TO HQ-PRM-ATASCO-HAB
037800     MOVE 6                   TO HQ-PRM-ATASCO-VENTANA
037900     MOVE 0.0010                TO HQ-PRM-ATASCO-TOLER            CR0698A
038000     MOVE 'Y'                 TO HQ-PRM-PICO-HAB
038100     MOVE 9                   TO HQ-PRM-PICO-VENTANA
038200     MOVE 6.00                 TO HQ-PRM-PICO-UMBRAL
038300     MOVE 'Y'                 TO HQ-PRM-ESCALON-HAB
038400     MOVE 0.3000                TO HQ-PRM-ESCALON-MAX
038500     MOVE 'CREEK XYZ - NODE 01' TO HQ-PRM-ESTACION                CR0344
038600     WRITE HQ-REG-PARAMETROS
038700     IF NOT FS-TARJETA-OK
038800           DISPLAY '* ERROR WRITING PARAMETER FILE, FS=' FS-TARJETA
038900           MOVE 9999 TO RETURN-CODE
039000     END-IF.
039100 3000-ESCRIBIR-PARAMETROS-F.
039200     EXIT.
039300 
039400******************************************************************
039500* 4000-FINAL-I  -  CLOSE THE OUTPUT FILES AND DISPLAY A
039600*                  COMPLETION MESSAGE FOR THE OPERATOR.
039700******************************************************************
039800 4000-FINAL-I.
039900     PERFORM 4010-CERRAR-ARCHIVOS-I THRU 4010-CERRAR-ARCHIVOS-F
040000     DISPLAY '================================================='
040100     DISPLAY ' HYDQCGEN - SAMPLE DATA SET GENERATION COMPLETE'
040200     DISPLAY ' SAMPLE FILE    WRITTEN TO DDNAME HQSENSOR'
040300     DISPLAY ' PARAMETER CARD WRITTEN TO DDNAME HQPARAM'
040400     DISPLAY ' TOTAL SAMPLES WRITTEN      = ' WS-NP
040500     DISPLAY '================================================='.
040600 4000-FINAL-F.
040700     EXIT.
040800 
040900 4010-CERRAR-ARCHIVOS-I.
041000     CLOSE HQ-SALIDA
041100     CLOSE HQ-TARJETA.
041200 4010-CERRAR-ARCHIVOS-F.
041300     EXIT.
