000100******************************************************************
000200*    CPHIDSEN                                                    *
000300*    LAYOUT SENSOR READING                                       *
000400*    LARGO REGISTRO = 40 BYTES                                   *
000500******************************************************************
000600*    ONE RECORD PER SAMPLE, STATION FILE IS ASSUMED SORTED       *
000700*    ASCENDING BY TIMESTAMP BEFORE THIS COPY IS USED.            *
000800******************************************************************
000900 01  HQ-REG-LECTURA.
001000*        POSICION RELATIVA (01:19) TIMESTAMP YYYY-MM-DD HH:MM:SS
001100     03  HQ-LEC-TIMESTAMP        PIC X(19).
001200*        REDEFINE OF THE TIMESTAMP INTO A DATE PART AND A
001300*        TIME PART, USED BY THE STUCK/SPIKE WINDOW DISPLAYS.
001400     03  HQ-LEC-TIMESTAMP-R  REDEFINES HQ-LEC-TIMESTAMP.
001500         05  HQ-LEC-TS-FECHA     PIC X(10).
001600         05  FILLER              PIC X(01).
001700         05  HQ-LEC-TS-HORA      PIC X(08).
001800*        POSICION RELATIVA (20:07) WATER LEVEL, METRES, 4 DEC
001900*        RANGE OF INTEREST 0.0000-10.0000 BUT OUT-OF-RANGE AND
002000*        NEGATIVE VALUES MUST BE REPRESENTABLE (SEE RULE 1).
002100     03  HQ-LEC-NIVEL-AGUA       PIC S9(3)V9(4).
002200*        POSICION RELATIVA (27:07) RAINFALL MM, 4 DEC, NOT QC'D
002300     03  HQ-LEC-LLUVIA-MM        PIC 9(3)V9(4).
002400*        POSICION RELATIVA (34:07) PARA USO FUTURO
002500     03  FILLER                  PIC X(07)    VALUE SPACES.
