000100******************************************************************
000200*    CPHIDFLG                                                    *
000300*    LAYOUT QC FLAGS OUTPUT                                      *
000400*    LARGO REGISTRO = 30 BYTES                                   *
000500******************************************************************
000600*    ONE RECORD PER INPUT RECORD, SAME ORDER AS THE INPUT FILE.  *
000700******************************************************************
000800 01  HQ-REG-FLAG.
000900*        POSICION RELATIVA (01:19) TIMESTAMP, COPIED FROM INPUT
001000     03  HQ-FLG-TIMESTAMP        PIC X(19).
001100*        POSICION RELATIVA (20:01) QC FLAG CODE 0-4
001200*            0 = OK            1 = RANGE
001300*            2 = STUCK SENSOR  3 = SPIKE (MAD)
001400*            4 = STEP RATE
001500     03  HQ-FLG-CODIGO           PIC 9(1).
001600         88  HQ-FLG-ES-OK                VALUE 0.
001700         88  HQ-FLG-ES-RANGO             VALUE 1.
001800         88  HQ-FLG-ES-ATASCADO          VALUE 2.
001900         88  HQ-FLG-ES-PICO              VALUE 3.
002000         88  HQ-FLG-ES-ESCALON           VALUE 4.
002100*        POSICION RELATIVA (21:10) PARA USO FUTURO
002200     03  FILLER                  PIC X(10)    VALUE SPACES.
