000100******************************************************************
000200*    CPHIDPRM                                                    *
000300*    LAYOUT RUN-PARAMETER CARD                                   *
000400*    LARGO REGISTRO = 80 BYTES (ONE CARD IMAGE PER RUN)          *
000500******************************************************************
000600*    OPTIONAL OVERRIDE CARD. WHEN THE PARAMETER FILE IS ABSENT   *
000700*    OR EMPTY THE BATCH DRIVER LOADS THE DEFAULTS SHOWN BELOW    *
000800*    INTO THIS SAME LAYOUT (SEE HYDQCBAT PARAGRAPH 1110).        *
000900******************************************************************
001000 01  HQ-REG-PARAMETROS.
001100*        POSICION (01:01) ENABLE RANGE CHECK        DEFAULT Y
001200     03  HQ-PRM-RANGO-HAB        PIC X(01).
001300         88  HQ-RANGO-HABILITADO         VALUE 'Y'.
001400*        POSICION (02:07) RANGE MINIMUM              DEFAULT 0,0000
001500     03  HQ-PRM-RANGO-MIN        PIC S9(3)V9(4).
001600*        POSICION (09:07) RANGE MAXIMUM              DEFAULT 10,0000
001700     03  HQ-PRM-RANGO-MAX        PIC S9(3)V9(4).
001800*        POSICION (16:01) ENABLE STUCK-SENSOR CHECK   DEFAULT Y
001900     03  HQ-PRM-ATASCO-HAB       PIC X(01).
002000         88  HQ-ATASCO-HABILITADO        VALUE 'Y'.
002100*        POSICION (17:03) STUCK TRAILING WINDOW       DEFAULT 006
002200     03  HQ-PRM-ATASCO-VENTANA   PIC 9(3).
002300*        POSICION (20:05) STUCK TOLERANCE (FLAT SPREAD) DFLT 0,0010
002400     03  HQ-PRM-ATASCO-TOLER     PIC 9(1)V9(4).
002500*        POSICION (25:01) ENABLE SPIKE (MAD) CHECK    DEFAULT Y
002600     03  HQ-PRM-PICO-HAB         PIC X(01).
002700         88  HQ-PICO-HABILITADO          VALUE 'Y'.
002800*        POSICION (26:03) SPIKE CENTERED WINDOW        DEFAULT 009
002900     03  HQ-PRM-PICO-VENTANA     PIC 9(3).
003000*        POSICION (29:05) SPIKE MAD-SCORE THRESHOLD    DFLT 006,00
003100     03  HQ-PRM-PICO-UMBRAL      PIC 9(3)V9(2).
003200*        POSICION (34:01) ENABLE STEP-RATE CHECK       DEFAULT Y
003300     03  HQ-PRM-ESCALON-HAB      PIC X(01).
003400         88  HQ-ESCALON-HABILITADO       VALUE 'Y'.
003500*        POSICION (35:07) STEP MAX CHANGE PER SAMPLE   DFLT 0,3000
003600     03  HQ-PRM-ESCALON-MAX      PIC 9(3)V9(4).
003700*        POSICION (42:30) STATION NAME FOR THE REPORT HEADER
003800*            DEFAULT 'CREEK XYZ - NODE 01'
003900     03  HQ-PRM-ESTACION         PIC X(30).
004000*        POSICION (72:09) PARA USO FUTURO
004100     03  FILLER                  PIC X(09)    VALUE SPACES.
