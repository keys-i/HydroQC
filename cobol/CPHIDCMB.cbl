000100******************************************************************
000200*    CPHIDCMB                                                    *
000300*    LAYOUT COMBINED OUTPUT (READING + FLAG)                     *
000400*    LARGO REGISTRO = 44 BYTES                                   *
000500******************************************************************
000600*    FULL INPUT RECORD PLUS THE ASSIGNED FLAG, SAME ORDER AS     *
000700*    THE INPUT FILE.                                             *
000800******************************************************************
000900 01  HQ-REG-COMBINADO.
001000*        POSICION RELATIVA (01:19) TIMESTAMP, COPIED FROM INPUT
001100     03  HQ-CMB-TIMESTAMP        PIC X(19).
001200*        POSICION RELATIVA (20:07) WATER LEVEL, COPIED FROM INPUT
001300     03  HQ-CMB-NIVEL-AGUA       PIC S9(3)V9(4).
001400*        POSICION RELATIVA (27:07) RAINFALL MM, COPIED FROM INPUT
001500     03  HQ-CMB-LLUVIA-MM        PIC 9(3)V9(4).
001600*        POSICION RELATIVA (34:01) QC FLAG CODE ASSIGNED (0-4)
001700     03  HQ-CMB-FLAG             PIC 9(1).
001800*        POSICION RELATIVA (35:10) PARA USO FUTURO
001900     03  FILLER                  PIC X(10)    VALUE SPACES.
